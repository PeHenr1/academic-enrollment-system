000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENRLPROC.
000300 AUTHOR. R K MASTERS.
000400 INSTALLATION. MIDSTATE TECHNICAL COLLEGE.
000500 DATE-WRITTEN. 07/14/1986.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ACADEMIC RECORDS BATCH.
000800* ANALYST        : R K MASTERS
000900* PROGRAMMER(A)  : R K MASTERS
001000* FINALIDADE     : ENROLLMENT AND CANCELLATION BATCH PROCESSOR
001100*                  READS COURSE, STUDENT AND PRIOR ENROLLMENT
001200*                  MASTERS, APPLIES THE REGISTRAR'S ENROLLMENT
001300*                  RULES AGAINST THE REQUEST FILE, WRITES THE
001400*                  UPDATED ENROLLMENT MASTER AND THE ENRRPT
001500*                  PROCESSING REPORT.
001600* VRS         DATA           PROGRAMADOR(A)      DESCRICAO
001700* 1.0         07/14/1986     RKM                 IMPLANTACAO
001800* 1.1         02/03/1987     RKM                 AJUSTE REGRA
001900*                                                 DE PRE-REQUISITO
002000* 1.2         11/19/1988     THC                 INCLUIDO TETO DE
002100*                                                 CREDITOS POR
002200*                                                 PERIODO (20)
002300* 1.3         05/06/1990     THC                 CORRIGIDO CHOQUE
002400*                                                 DE HORARIO -
002500*                                                 COMPARACAO ERA
002600*                                                 INCLUSIVA
002700* 1.4         22/02/1992     PDW                 TOTALIZADORES DE
002800*                                                 REJEICAO POR
002900*                                                 MOTIVO NO ENRRPT
003000* 1.5         14/09/1994     PDW                 ROTINA DE
003100*                                                 CANCELAMENTO -
003200*                                                 PRAZO FINAL
003300* 1.6         30/01/1996     DLH                 REAPROVEITO DE
003400*                                                 VAGA AO CANCELAR
003500* 1.7         29/12/1998     DLH   Y2K           REVISAO GERAL DE
003600*                                                 DATAS P/ SECULO
003700*                                                 21 - TABELA DE
003800*                                                 ANOS BISSEXTOS
003900* 1.8         03/06/1999     DLH   Y2K           TESTE FINAL DO
004000*                                                 VIRADA DE SECULO
004100*                                                 - SEM IMPACTO
004200* 1.9         30/08/2003     GMV                 REQUEST REQ-TYPE
004300*                                                 INVALIDO PASSA A
004400*                                                 SER REJEITADO E
004500*                                                 CONTADO NO RPT
004600* 1.10        17/05/2004     RAS                 MATRICULA REJEITADA
004700*                                                 TAMBEM GRAVA NO
004800*                                                 ENROLLOUT COM O
004900*                                                 CODIGO DE REJEICAO
005000*                                                 NO CAMPO ET-STATUS -
005100*                                                 ANTES SO O RPT
005200*                                                 REGISTRAVA O MOTIVO
005300*
005400 ENVIRONMENT DIVISION.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700
005800     SELECT STUDENTS-FILE ASSIGN TO STUDENTS
005900                 FILE STATUS IS STATUS-STU.
006000
006100     SELECT COURSES-FILE ASSIGN TO COURSES
006200                 FILE STATUS IS STATUS-CRS.
006300
006400     SELECT ENROLLIN-FILE ASSIGN TO ENROLLIN
006500                 FILE STATUS IS STATUS-ENI.
006600
006700     SELECT REQUESTS-FILE ASSIGN TO REQUESTS
006800                 FILE STATUS IS STATUS-REQ.
006900
007000     SELECT ENROLLOUT-FILE ASSIGN TO ENROLLOUT
007100                 FILE STATUS IS STATUS-ENO.
007200
007300     SELECT ENRRPT-FILE ASSIGN TO ENRRPT
007400                 FILE STATUS IS STATUS-RPT.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800
007900 FD  STUDENTS-FILE
008000     LABEL RECORD STANDARD
008100     RECORD CONTAINS 80 CHARACTERS.
008200
008300 01  REG-STUDENT.
008400     05  STU-ID                  PIC X(08).
008500     05  STU-NAME                PIC X(30).
008600     05  STU-COMPLETED-CNT       PIC 9(02).
008700     05  STU-COMPLETED OCCURS 5 TIMES
008800                                 PIC X(06).
008900     05  FILLER                  PIC X(10).
009000
009100 FD  COURSES-FILE
009200     LABEL RECORD STANDARD
009300     RECORD CONTAINS 120 CHARACTERS.
009400
009500 01  REG-COURSE.
009600     05  CRS-CODE                PIC X(06).
009700     05  CRS-NAME                PIC X(30).
009800     05  CRS-CREDITS              PIC 9(02).
009900     05  CRS-SEATS                PIC 9(03).
010000     05  CRS-SHIFT                PIC X(08).
010100     05  CRS-PREREQ-CNT           PIC 9(01).
010200     05  CRS-PREREQ OCCURS 3 TIMES
010300                                 PIC X(06).
010400     05  CRS-SCHED-CNT            PIC 9(01).
010500     05  CRS-SCHED OCCURS 3 TIMES.
010600         10  CRS-SCHED-DAY        PIC X(09).
010700         10  CRS-SCHED-START      PIC 9(04).
010800         10  CRS-SCHED-END        PIC 9(04).
010900
011000 FD  ENROLLIN-FILE
011100     LABEL RECORD STANDARD
011200     RECORD CONTAINS 60 CHARACTERS.
011300
011400 01  REG-ENROLLIN.
011500     05  ENR-ID                   PIC 9(06).
011600     05  ENR-STU-ID               PIC X(08).
011700     05  ENR-CRS-CODE             PIC X(06).
011800     05  ENR-TERM-YEAR            PIC 9(04).
011900     05  ENR-TERM-SEM             PIC 9(01).
012000     05  ENR-CANCEL-DEADLINE      PIC 9(08).
012100     05  ENR-CANCELED             PIC X(01).
012200        88  ENR-IS-CANCELED          VALUE 'Y'.
012300     05  ENR-STATUS               PIC X(02).
012400        88  ENR-STATUS-OK             VALUE 'OK'.
012500     05  FILLER                   PIC X(24).
012600
012700 FD  REQUESTS-FILE
012800     LABEL RECORD STANDARD
012900     RECORD CONTAINS 40 CHARACTERS.
013000
013100 01  REG-REQUEST.
013200     05  REQ-TYPE                 PIC X(01).
013300        88  REQ-IS-ENROLL             VALUE 'E'.
013400        88  REQ-IS-CANCEL             VALUE 'C'.
013500     05  REQ-STU-ID               PIC X(08).
013600     05  REQ-CRS-CODE             PIC X(06).
013700     05  REQ-ENR-ID               PIC 9(06).
013800     05  REQ-TERM-YEAR            PIC 9(04).
013900     05  REQ-TERM-SEM             PIC 9(01).
014000     05  REQ-RUN-DATE             PIC 9(08).
014100     05  FILLER                   PIC X(06).
014200
014300 FD  ENROLLOUT-FILE
014400     LABEL RECORD STANDARD
014500     RECORD CONTAINS 60 CHARACTERS.
014600
014700 01  REG-ENROLLOUT.
014800     05  ENO-ID                   PIC 9(06).
014900     05  ENO-STU-ID               PIC X(08).
015000     05  ENO-CRS-CODE             PIC X(06).
015100     05  ENO-TERM-YEAR            PIC 9(04).
015200     05  ENO-TERM-SEM             PIC 9(01).
015300     05  ENO-CANCEL-DEADLINE      PIC 9(08).
015400     05  ENO-CANCELED             PIC X(01).
015500        88  ENO-IS-CANCELED          VALUE 'Y'.
015600     05  ENO-STATUS               PIC X(02).
015700        88  ENO-STATUS-OK             VALUE 'OK'.
015800     05  FILLER                   PIC X(24).
015900
016000 FD  ENRRPT-FILE
016100     LABEL RECORD OMITTED
016200     RECORD CONTAINS 132 CHARACTERS.
016300
016400 01  REG-ENRRPT                   PIC X(132).
016500
016600 WORKING-STORAGE SECTION.
016700
016800 01  STATUS-STU                   PIC X(02) VALUE SPACE.
016900    88  STATUS-STU-OK             VALUE '00'.
017000 01  STATUS-CRS                   PIC X(02) VALUE SPACE.
017100    88  STATUS-CRS-OK             VALUE '00'.
017200 01  STATUS-ENI                   PIC X(02) VALUE SPACE.
017300    88  STATUS-ENI-OK             VALUE '00'.
017400 01  STATUS-REQ                   PIC X(02) VALUE SPACE.
017500    88  STATUS-REQ-OK             VALUE '00'.
017600 01  STATUS-ENO                   PIC X(02) VALUE SPACE.
017700    88  STATUS-ENO-OK             VALUE '00'.
017800 01  STATUS-RPT                   PIC X(02) VALUE SPACE.
017900    88  STATUS-RPT-OK             VALUE '00'.
018000
018100 77  WS-CRS-IX                    PIC 9(03) COMP VALUE ZERO.
018200 77  WS-CRS-CNT                   PIC 9(03) COMP VALUE ZERO.
018300 77  WS-CRS-FIND-IX               PIC 9(03) COMP VALUE ZERO.
018400 77  WS-CRS-FIND-IX2              PIC 9(03) COMP VALUE ZERO.
018500 77  WS-STU-IX                    PIC 9(03) COMP VALUE ZERO.
018600 77  WS-STU-CNT                   PIC 9(03) COMP VALUE ZERO.
018700 77  WS-STU-FIND-IX               PIC 9(03) COMP VALUE ZERO.
018800 77  WS-ENR-IX                    PIC 9(04) COMP VALUE ZERO.
018900 77  WS-ENR-CNT                   PIC 9(04) COMP VALUE ZERO.
019000 77  WS-ENR-FIND-IX               PIC 9(04) COMP VALUE ZERO.
019100 77  WS-NEXT-ENR-ID                PIC 9(06) COMP VALUE ZERO.
019200 77  WS-PREREQ-IX                 PIC 9(01) COMP VALUE ZERO.
019300 77  WS-SCHED-IX                  PIC 9(01) COMP VALUE ZERO.
019400 77  WS-SCHED-IX2                 PIC 9(01) COMP VALUE ZERO.
019500 77  WS-COMP-IX                   PIC 9(02) COMP VALUE ZERO.
019600 77  WS-CREDIT-TOTAL              PIC 9(03) COMP VALUE ZERO.
019700 77  WS-DAYS-IN-MONTH             PIC 9(02) COMP VALUE ZERO.
019800 77  WS-LEAP-QUOT                 PIC 9(04) COMP VALUE ZERO.
019900 77  WS-LEAP-REM4                 PIC 9(02) COMP VALUE ZERO.
020000 77  WS-LEAP-REM100               PIC 9(02) COMP VALUE ZERO.
020100 77  WS-LEAP-REM400               PIC 9(02) COMP VALUE ZERO.
020200 77  WS-LINE-CTR                  PIC 9(02) COMP VALUE 99.
020300 77  WS-PAGE-CTR                  PIC 9(05) COMP VALUE ZERO.
020400
020500 77  WS-TOT-READ                  PIC 9(05) COMP VALUE ZERO.
020600 77  WS-TOT-ACCEPT                PIC 9(05) COMP VALUE ZERO.
020700 77  WS-TOT-REJECT                PIC 9(05) COMP VALUE ZERO.
020800 77  WS-TOT-NF                    PIC 9(05) COMP VALUE ZERO.
020900 77  WS-TOT-SN                    PIC 9(05) COMP VALUE ZERO.
021000 77  WS-TOT-PR                    PIC 9(05) COMP VALUE ZERO.
021100 77  WS-TOT-AC                    PIC 9(05) COMP VALUE ZERO.
021200 77  WS-TOT-CR                    PIC 9(05) COMP VALUE ZERO.
021300 77  WS-TOT-SC                    PIC 9(05) COMP VALUE ZERO.
021400 77  WS-TOT-NS                    PIC 9(05) COMP VALUE ZERO.
021500 77  WS-TOT-CANCEL-OK             PIC 9(05) COMP VALUE ZERO.
021600 77  WS-TOT-CANCEL-REJ            PIC 9(05) COMP VALUE ZERO.
021700
021800 01  WS-SWITCHES.
021900     05  WS-REQUEST-EOF            PIC X VALUE 'N'.
022000        88  WS-NO-MORE-REQUESTS       VALUE 'Y'.
022100     05  WS-FOUND-SW               PIC X VALUE 'N'.
022200        88  WS-RECORD-FOUND           VALUE 'Y'.
022300     05  WS-REJECT-SW              PIC X VALUE 'N'.
022400        88  WS-REQUEST-REJECTED       VALUE 'Y'.
022500     05  WS-LEAP-SW                PIC X VALUE 'N'.
022600        88  WS-IS-LEAP-YEAR           VALUE 'Y'.
022700
022800 01  WS-REJECT-REASON              PIC X(02) VALUE SPACES.
022900 01  WS-REJECT-TEXT                PIC X(30) VALUE SPACES.
023000
023100 01  WS-RUN-DATE-WORK.
023200     05  WS-RUN-DATE-NUM           PIC 9(08).
023300 01  WS-RUN-DATE-BRK REDEFINES WS-RUN-DATE-WORK.
023400     05  WS-RUN-YEAR               PIC 9(04).
023500     05  WS-RUN-MONTH              PIC 9(02).
023600     05  WS-RUN-DAY                PIC 9(02).
023700
023800 01  WS-DEADLINE-WORK.
023900     05  WS-DEADLINE-NUM           PIC 9(08).
024000 01  WS-DEADLINE-BRK REDEFINES WS-DEADLINE-WORK.
024100     05  WS-DEADLINE-YEAR          PIC 9(04).
024200     05  WS-DEADLINE-MONTH         PIC 9(02).
024300     05  WS-DEADLINE-DAY           PIC 9(02).
024400
024500 01  WS-MONTH-LENGTHS-LIT.
024600     05  FILLER                    PIC X(24)
024700             VALUE '312831303130313130313031'.
024800 01  WS-MONTH-LENGTHS REDEFINES WS-MONTH-LENGTHS-LIT.
024900     05  WS-MONTH-LEN OCCURS 12 TIMES
025000                                 PIC 9(02).
025100
025200 01  COURSE-TABLE.
025300     05  COURSE-ENTRY OCCURS 200 TIMES.
025400         10  CT-CODE               PIC X(06).
025500         10  CT-NAME               PIC X(30).
025600         10  CT-CREDITS            PIC 9(02).
025700         10  CT-SEATS              PIC 9(03).
025800         10  CT-SHIFT              PIC X(08).
025900         10  CT-PREREQ-CNT         PIC 9(01).
026000         10  CT-PREREQ OCCURS 3 TIMES
026100                                 PIC X(06).
026200         10  CT-SCHED-CNT          PIC 9(01).
026300         10  CT-SCHED OCCURS 3 TIMES.
026400             15  CT-SCHED-DAY      PIC X(09).
026500             15  CT-SCHED-START    PIC 9(04).
026600             15  CT-SCHED-END      PIC 9(04).
026700
026800 01  STUDENT-TABLE.
026900     05  STUDENT-ENTRY OCCURS 500 TIMES.
027000         10  ST-ID                 PIC X(08).
027100         10  ST-NAME               PIC X(30).
027200         10  ST-COMPLETED-CNT      PIC 9(02).
027300         10  ST-COMPLETED OCCURS 5 TIMES
027400                                 PIC X(06).
027500
027600 01  ENROLL-TABLE.
027700     05  ENROLL-ENTRY OCCURS 2000 TIMES.
027800         10  ET-ID                 PIC 9(06).
027900         10  ET-STU-ID             PIC X(08).
028000         10  ET-CRS-CODE           PIC X(06).
028100         10  ET-TERM-YEAR          PIC 9(04).
028200         10  ET-TERM-SEM           PIC 9(01).
028300         10  ET-DEADLINE           PIC 9(08).
028400         10  ET-CANCELED           PIC X(01).
028500            88  ET-IS-CANCELED        VALUE 'Y'.
028600         10  ET-STATUS             PIC X(02).
028700            88  ET-STATUS-OK          VALUE 'OK'.
028800
028900 01  ENR-HDG1.
029000     05  FILLER                    PIC X(04) VALUE SPACES.
029100     05  FILLER                    PIC X(30)
029200             VALUE 'MIDSTATE TECHNICAL COLLEGE'.
029300     05  FILLER                    PIC X(06) VALUE SPACES.
029400     05  FILLER                    PIC X(32)
029500             VALUE 'ENROLLMENT PROCESSING REPORT'.
029600     05  FILLER                    PIC X(06) VALUE SPACES.
029700     05  FILLER                    PIC X(06) VALUE 'TERM '.
029800     05  HDG-TERM-YEAR             PIC 9(04).
029900     05  FILLER                    PIC X(01) VALUE '/'.
030000     05  HDG-TERM-SEM              PIC 9(01).
030100     05  FILLER                    PIC X(18) VALUE SPACES.
030200     05  FILLER                    PIC X(05) VALUE 'PAGE '.
030300     05  HDG-PAGE                  PIC ZZ9.
030400     05  FILLER                    PIC X(16) VALUE SPACES.
030500
030600 01  ENR-HDG2.
030700     05  FILLER                    PIC X(02) VALUE SPACES.
030800     05  FILLER                    PIC X(04) VALUE 'TYPE'.
030900     05  FILLER                    PIC X(04) VALUE SPACES.
031000     05  FILLER                    PIC X(08) VALUE 'STUDENT'.
031100     05  FILLER                    PIC X(05) VALUE SPACES.
031200     05  FILLER                    PIC X(06) VALUE 'COURSE'.
031300     05  FILLER                    PIC X(05) VALUE SPACES.
031400     05  FILLER                    PIC X(06) VALUE 'RESULT'.
031500     05  FILLER                    PIC X(04) VALUE SPACES.
031600     05  FILLER                    PIC X(30) VALUE 'REASON'.
031700     05  FILLER                    PIC X(58) VALUE SPACES.
031800
031900 01  ENR-DET1.
032000     05  FILLER                    PIC X(02) VALUE SPACES.
032100     05  DET-TYPE                  PIC X(01).
032200     05  FILLER                    PIC X(05) VALUE SPACES.
032300     05  DET-STU-ID                PIC X(08).
032400     05  FILLER                    PIC X(05) VALUE SPACES.
032500     05  DET-CRS-CODE              PIC X(06).
032600     05  FILLER                    PIC X(05) VALUE SPACES.
032700     05  DET-RESULT                PIC X(02).
032800     05  FILLER                    PIC X(06) VALUE SPACES.
032900     05  DET-REASON                PIC X(30).
033000     05  FILLER                    PIC X(62) VALUE SPACES.
033100
033200 01  ENR-TRL-LINE.
033300     05  FILLER                    PIC X(04) VALUE SPACES.
033400     05  TRL-LABEL                 PIC X(40).
033500     05  FILLER                    PIC X(04) VALUE SPACES.
033600     05  TRL-VALUE                 PIC ZZZ,ZZ9.
033700     05  FILLER                    PIC X(77) VALUE SPACES.
033800
033900 PROCEDURE DIVISION.
034000
034100 0000-MAIN-PROCESS.
034200     PERFORM 0100-OPEN-FILES.
034300     PERFORM 0110-LOAD-COURSE-TABLE THRU 0110-EXIT.
034400     PERFORM 0120-LOAD-STUDENT-TABLE THRU 0120-EXIT.
034500     PERFORM 0130-LOAD-ENROLL-TABLE THRU 0130-EXIT.
034600     PERFORM 0150-INITIALIZE-REPORT.
034700     PERFORM 0200-READ-REQUEST.
034800     PERFORM 0210-PROCESS-ONE-REQUEST THRU 0210-EXIT
034900         UNTIL WS-NO-MORE-REQUESTS.
035000     PERFORM 0900-WRITE-ENROLLOUT-TABLE THRU 0900-EXIT.
035100     PERFORM 0950-PRINT-TRAILER.
035200     PERFORM 0990-CLOSE-FILES.
035300     STOP RUN.
035400
035500 0100-OPEN-FILES.
035600     OPEN INPUT STUDENTS-FILE.
035700     IF NOT STATUS-STU-OK
035800        DISPLAY 'ENRLPROC - STUDENTS OPEN ERROR ' STATUS-STU
035900        STOP RUN.
036000     OPEN INPUT COURSES-FILE.
036100     IF NOT STATUS-CRS-OK
036200        DISPLAY 'ENRLPROC - COURSES OPEN ERROR ' STATUS-CRS
036300        STOP RUN.
036400     OPEN INPUT ENROLLIN-FILE.
036500     IF NOT STATUS-ENI-OK
036600        DISPLAY 'ENRLPROC - ENROLLIN OPEN ERROR ' STATUS-ENI
036700        STOP RUN.
036800     OPEN INPUT REQUESTS-FILE.
036900     IF NOT STATUS-REQ-OK
037000        DISPLAY 'ENRLPROC - REQUESTS OPEN ERROR ' STATUS-REQ
037100        STOP RUN.
037200     OPEN OUTPUT ENROLLOUT-FILE.
037300     IF NOT STATUS-ENO-OK
037400        DISPLAY 'ENRLPROC - ENROLLOUT OPEN ERROR ' STATUS-ENO
037500        STOP RUN.
037600     OPEN OUTPUT ENRRPT-FILE.
037700     IF NOT STATUS-RPT-OK
037800        DISPLAY 'ENRLPROC - ENRRPT OPEN ERROR ' STATUS-RPT
037900        STOP RUN.
038000
038100 0110-LOAD-COURSE-TABLE.
038200     MOVE ZERO TO WS-CRS-CNT.
038300 0111-READ-COURSE.
038400     READ COURSES-FILE AT END GO TO 0110-EXIT.
038500     IF NOT STATUS-CRS-OK
038600        DISPLAY 'ENRLPROC - COURSES READ ERROR ' STATUS-CRS
038700        STOP RUN.
038800     ADD 1 TO WS-CRS-CNT.
038900     MOVE CRS-CODE TO CT-CODE (WS-CRS-CNT).
039000     MOVE CRS-NAME TO CT-NAME (WS-CRS-CNT).
039100     MOVE CRS-CREDITS TO CT-CREDITS (WS-CRS-CNT).
039200     MOVE CRS-SEATS TO CT-SEATS (WS-CRS-CNT).
039300     MOVE CRS-SHIFT TO CT-SHIFT (WS-CRS-CNT).
039400     MOVE CRS-PREREQ-CNT TO CT-PREREQ-CNT (WS-CRS-CNT).
039500     PERFORM 0112-MOVE-PREREQS THRU 0112-EXIT
039600         VARYING WS-PREREQ-IX FROM 1 BY 1
039700         UNTIL WS-PREREQ-IX > 3.
039800     MOVE CRS-SCHED-CNT TO CT-SCHED-CNT (WS-CRS-CNT).
039900     PERFORM 0113-MOVE-SCHEDULE THRU 0113-EXIT
040000         VARYING WS-SCHED-IX FROM 1 BY 1
040100         UNTIL WS-SCHED-IX > 3.
040200     GO TO 0111-READ-COURSE.
040300 0112-MOVE-PREREQS.
040400     MOVE CRS-PREREQ (WS-PREREQ-IX)
040500         TO CT-PREREQ (WS-CRS-CNT WS-PREREQ-IX).
040600 0112-EXIT.
040700     EXIT.
040800 0113-MOVE-SCHEDULE.
040900     MOVE CRS-SCHED-DAY (WS-SCHED-IX)
041000         TO CT-SCHED-DAY (WS-CRS-CNT WS-SCHED-IX).
041100     MOVE CRS-SCHED-START (WS-SCHED-IX)
041200         TO CT-SCHED-START (WS-CRS-CNT WS-SCHED-IX).
041300     MOVE CRS-SCHED-END (WS-SCHED-IX)
041400         TO CT-SCHED-END (WS-CRS-CNT WS-SCHED-IX).
041500 0113-EXIT.
041600     EXIT.
041700 0110-EXIT.
041800     EXIT.
041900
042000 0120-LOAD-STUDENT-TABLE.
042100     MOVE ZERO TO WS-STU-CNT.
042200 0121-READ-STUDENT.
042300     READ STUDENTS-FILE AT END GO TO 0120-EXIT.
042400     IF NOT STATUS-STU-OK
042500        DISPLAY 'ENRLPROC - STUDENTS READ ERROR ' STATUS-STU
042600        STOP RUN.
042700     ADD 1 TO WS-STU-CNT.
042800     MOVE STU-ID TO ST-ID (WS-STU-CNT).
042900     MOVE STU-NAME TO ST-NAME (WS-STU-CNT).
043000     MOVE STU-COMPLETED-CNT TO ST-COMPLETED-CNT (WS-STU-CNT).
043100     PERFORM 0122-MOVE-COMPLETED THRU 0122-EXIT
043200         VARYING WS-COMP-IX FROM 1 BY 1
043300         UNTIL WS-COMP-IX > 5.
043400     GO TO 0121-READ-STUDENT.
043500 0122-MOVE-COMPLETED.
043600     MOVE STU-COMPLETED (WS-COMP-IX)
043700         TO ST-COMPLETED (WS-STU-CNT WS-COMP-IX).
043800 0122-EXIT.
043900     EXIT.
044000 0120-EXIT.
044100     EXIT.
044200
044300 0130-LOAD-ENROLL-TABLE.
044400     MOVE ZERO TO WS-ENR-CNT.
044500 0131-READ-ENROLLIN.
044600     READ ENROLLIN-FILE AT END GO TO 0130-EXIT.
044700     IF NOT STATUS-ENI-OK
044800        DISPLAY 'ENRLPROC - ENROLLIN READ ERROR ' STATUS-ENI
044900        STOP RUN.
045000     ADD 1 TO WS-ENR-CNT.
045100     MOVE ENR-ID TO ET-ID (WS-ENR-CNT).
045200     MOVE ENR-STU-ID TO ET-STU-ID (WS-ENR-CNT).
045300     MOVE ENR-CRS-CODE TO ET-CRS-CODE (WS-ENR-CNT).
045400     MOVE ENR-TERM-YEAR TO ET-TERM-YEAR (WS-ENR-CNT).
045500     MOVE ENR-TERM-SEM TO ET-TERM-SEM (WS-ENR-CNT).
045600     MOVE ENR-CANCEL-DEADLINE TO ET-DEADLINE (WS-ENR-CNT).
045700     MOVE ENR-CANCELED TO ET-CANCELED (WS-ENR-CNT).
045800     MOVE ENR-STATUS TO ET-STATUS (WS-ENR-CNT).
045900     IF ENR-ID > WS-NEXT-ENR-ID
046000        MOVE ENR-ID TO WS-NEXT-ENR-ID.
046100     GO TO 0131-READ-ENROLLIN.
046200 0130-EXIT.
046300     EXIT.
046400
046500 0150-INITIALIZE-REPORT.
046600     MOVE 99 TO WS-LINE-CTR.
046700     MOVE ZERO TO WS-PAGE-CTR.
046800
046900 0200-READ-REQUEST.
047000     READ REQUESTS-FILE AT END MOVE 'Y' TO WS-REQUEST-EOF.
047100     IF WS-NO-MORE-REQUESTS
047200        GO TO 0200-EXIT.
047300     IF NOT STATUS-REQ-OK
047400        DISPLAY 'ENRLPROC - REQUESTS READ ERROR ' STATUS-REQ
047500        STOP RUN.
047600     ADD 1 TO WS-TOT-READ.
047700 0200-EXIT.
047800     EXIT.
047900
048000 0210-PROCESS-ONE-REQUEST.
048100     MOVE SPACES TO WS-REJECT-REASON.
048200     MOVE SPACES TO WS-REJECT-TEXT.
048300     IF REQ-IS-ENROLL
048400        PERFORM 0300-ENROLL-STUDENT THRU 0300-EXIT
048500     ELSE
048600        IF REQ-IS-CANCEL
048700           PERFORM 0400-CANCEL-ENROLLMENT THRU 0400-EXIT
048800        ELSE
048900           MOVE 'XX' TO WS-REJECT-REASON
049000           MOVE 'UNKNOWN REQUEST TYPE' TO WS-REJECT-TEXT
049100           ADD 1 TO WS-TOT-REJECT.
049200     PERFORM 0920-PRINT-DETAIL THRU 0920-EXIT.
049300     PERFORM 0200-READ-REQUEST.
049400 0210-EXIT.
049500     EXIT.
049600
049700 0300-ENROLL-STUDENT.
049800     PERFORM 0305-FIND-STUDENT THRU 0305-EXIT.
049900     IF NOT WS-RECORD-FOUND
050000        MOVE 'SN' TO WS-REJECT-REASON
050100        MOVE 'STUDENT NOT FOUND' TO WS-REJECT-TEXT
050200        GO TO 0390-REJECT-ENROLL.
050300     PERFORM 0310-FIND-COURSE THRU 0310-EXIT.
050400     IF NOT WS-RECORD-FOUND OR REQ-CRS-CODE = SPACES
050500        MOVE 'NF' TO WS-REJECT-REASON
050600        MOVE 'COURSE NOT FOUND' TO WS-REJECT-TEXT
050700        GO TO 0390-REJECT-ENROLL.
050800     PERFORM 0320-CHECK-PREREQS THRU 0320-EXIT.
050900     IF WS-REQUEST-REJECTED
051000        MOVE 'PR' TO WS-REJECT-REASON
051100        MOVE 'MISSING PREREQUISITE' TO WS-REJECT-TEXT
051200        GO TO 0390-REJECT-ENROLL.
051300     PERFORM 0330-CHECK-COMPLETED THRU 0330-EXIT.
051400     IF WS-REQUEST-REJECTED
051500        MOVE 'AC' TO WS-REJECT-REASON
051600        MOVE 'COURSE ALREADY COMPLETED' TO WS-REJECT-TEXT
051700        GO TO 0390-REJECT-ENROLL.
051800     PERFORM 0340-CHECK-CREDIT-CEILING THRU 0340-EXIT.
051900     IF WS-REQUEST-REJECTED
052000        MOVE 'CR' TO WS-REJECT-REASON
052100        MOVE 'MAXIMUM OF 20 CREDITS EXCEEDED' TO WS-REJECT-TEXT
052200        GO TO 0390-REJECT-ENROLL.
052300     PERFORM 0350-CHECK-SCHEDULE-CONFLICT THRU 0350-EXIT.
052400     IF WS-REQUEST-REJECTED
052500        MOVE 'SC' TO WS-REJECT-REASON
052600        MOVE 'SCHEDULE CONFLICT DETECTED' TO WS-REJECT-TEXT
052700        GO TO 0390-REJECT-ENROLL.
052800     IF CT-SEATS (WS-CRS-FIND-IX) = ZERO
052900        MOVE 'NS' TO WS-REJECT-REASON
053000        MOVE 'NO SEATS AVAILABLE' TO WS-REJECT-TEXT
053100        GO TO 0390-REJECT-ENROLL.
053200     PERFORM 0370-POST-ENROLLMENT THRU 0370-EXIT.
053300     GO TO 0300-EXIT.
053400 0390-REJECT-ENROLL.
053500     ADD 1 TO WS-TOT-REJECT.
053600     PERFORM 0395-TALLY-REJECT-REASON THRU 0395-EXIT.
053700     PERFORM 0396-APPEND-REJECT-ENTRY THRU 0396-EXIT.
053800 0300-EXIT.
053900     EXIT.
054000
054100 0305-FIND-STUDENT.
054200     MOVE 'N' TO WS-FOUND-SW.
054300     MOVE ZERO TO WS-STU-FIND-IX.
054400     PERFORM 0306-SEARCH-STUDENT THRU 0306-EXIT
054500         VARYING WS-STU-IX FROM 1 BY 1
054600         UNTIL WS-STU-IX > WS-STU-CNT OR WS-RECORD-FOUND.
054700 0305-EXIT.
054800     EXIT.
054900 0306-SEARCH-STUDENT.
055000     IF ST-ID (WS-STU-IX) = REQ-STU-ID
055100        MOVE 'Y' TO WS-FOUND-SW
055200        MOVE WS-STU-IX TO WS-STU-FIND-IX.
055300 0306-EXIT.
055400     EXIT.
055500
055600 0310-FIND-COURSE.
055700     MOVE 'N' TO WS-FOUND-SW.
055800     MOVE ZERO TO WS-CRS-FIND-IX.
055900     PERFORM 0311-SEARCH-COURSE THRU 0311-EXIT
056000         VARYING WS-CRS-IX FROM 1 BY 1
056100         UNTIL WS-CRS-IX > WS-CRS-CNT OR WS-RECORD-FOUND.
056200 0310-EXIT.
056300     EXIT.
056400 0311-SEARCH-COURSE.
056500     IF CT-CODE (WS-CRS-IX) = REQ-CRS-CODE
056600        MOVE 'Y' TO WS-FOUND-SW
056700        MOVE WS-CRS-IX TO WS-CRS-FIND-IX.
056800 0311-EXIT.
056900     EXIT.
057000
057100 0320-CHECK-PREREQS.
057200     MOVE 'N' TO WS-REJECT-SW.
057300     IF CT-PREREQ-CNT (WS-CRS-FIND-IX) = ZERO
057400        GO TO 0320-EXIT.
057500     PERFORM 0321-CHECK-ONE-PREREQ THRU 0321-EXIT
057600         VARYING WS-PREREQ-IX FROM 1 BY 1
057700         UNTIL WS-PREREQ-IX > CT-PREREQ-CNT (WS-CRS-FIND-IX).
057800 0320-EXIT.
057900     EXIT.
058000 0321-CHECK-ONE-PREREQ.
058100     MOVE 'N' TO WS-FOUND-SW.
058200     PERFORM 0322-SEARCH-COMPLETED THRU 0322-EXIT
058300         VARYING WS-COMP-IX FROM 1 BY 1
058400         UNTIL WS-COMP-IX > ST-COMPLETED-CNT (WS-STU-FIND-IX)
058500            OR WS-RECORD-FOUND.
058600     IF NOT WS-RECORD-FOUND
058700        MOVE 'Y' TO WS-REJECT-SW.
058800 0321-EXIT.
058900     EXIT.
059000 0322-SEARCH-COMPLETED.
059100     IF ST-COMPLETED (WS-STU-FIND-IX WS-COMP-IX)
059200             = CT-PREREQ (WS-CRS-FIND-IX WS-PREREQ-IX)
059300        MOVE 'Y' TO WS-FOUND-SW.
059400 0322-EXIT.
059500     EXIT.
059600
059700 0330-CHECK-COMPLETED.
059800     MOVE 'N' TO WS-REJECT-SW.
059900     MOVE 'N' TO WS-FOUND-SW.
060000     PERFORM 0331-SEARCH-OWN-COMPLETED THRU 0331-EXIT
060100         VARYING WS-COMP-IX FROM 1 BY 1
060200         UNTIL WS-COMP-IX > ST-COMPLETED-CNT (WS-STU-FIND-IX)
060300            OR WS-RECORD-FOUND.
060400     IF WS-RECORD-FOUND
060500        MOVE 'Y' TO WS-REJECT-SW.
060600 0330-EXIT.
060700     EXIT.
060800 0331-SEARCH-OWN-COMPLETED.
060900     IF ST-COMPLETED (WS-STU-FIND-IX WS-COMP-IX) = REQ-CRS-CODE
061000        MOVE 'Y' TO WS-FOUND-SW.
061100 0331-EXIT.
061200     EXIT.
061300
061400 0340-CHECK-CREDIT-CEILING.
061500     MOVE 'N' TO WS-REJECT-SW.
061600     MOVE ZERO TO WS-CREDIT-TOTAL.
061700     PERFORM 0341-ADD-ONE-ENROLL-CREDIT THRU 0341-EXIT
061800         VARYING WS-ENR-IX FROM 1 BY 1
061900         UNTIL WS-ENR-IX > WS-ENR-CNT.
062000     ADD CT-CREDITS (WS-CRS-FIND-IX) TO WS-CREDIT-TOTAL.
062100     IF WS-CREDIT-TOTAL > 20
062200        MOVE 'Y' TO WS-REJECT-SW.
062300 0340-EXIT.
062400     EXIT.
062500 0341-ADD-ONE-ENROLL-CREDIT.
062600     IF ET-STU-ID (WS-ENR-IX) = REQ-STU-ID
062700        AND ET-TERM-YEAR (WS-ENR-IX) = REQ-TERM-YEAR
062800        AND ET-TERM-SEM (WS-ENR-IX) = REQ-TERM-SEM
062900        AND NOT ET-IS-CANCELED (WS-ENR-IX)
063000        AND ET-STATUS-OK (WS-ENR-IX)
063100           PERFORM 0342-FIND-ENROLLED-COURSE-CR THRU 0342-EXIT.
063200 0341-EXIT.
063300     EXIT.
063400 0342-FIND-ENROLLED-COURSE-CR.
063500     MOVE 'N' TO WS-FOUND-SW.
063600     MOVE ZERO TO WS-CRS-FIND-IX2.
063700     PERFORM 0343-SEARCH-COURSE-BY-CODE THRU 0343-EXIT
063800         VARYING WS-CRS-IX FROM 1 BY 1
063900         UNTIL WS-CRS-IX > WS-CRS-CNT OR WS-RECORD-FOUND.
064000     IF WS-RECORD-FOUND
064100        ADD CT-CREDITS (WS-CRS-FIND-IX2) TO WS-CREDIT-TOTAL.
064200 0342-EXIT.
064300     EXIT.
064400 0343-SEARCH-COURSE-BY-CODE.
064500     IF CT-CODE (WS-CRS-IX) = ET-CRS-CODE (WS-ENR-IX)
064600        MOVE 'Y' TO WS-FOUND-SW
064700        MOVE WS-CRS-IX TO WS-CRS-FIND-IX2.
064800 0343-EXIT.
064900     EXIT.
065000
065100 0350-CHECK-SCHEDULE-CONFLICT.
065200     MOVE 'N' TO WS-REJECT-SW.
065300     IF CT-SCHED-CNT (WS-CRS-FIND-IX) = ZERO
065400        GO TO 0350-EXIT.
065500     PERFORM 0351-CHECK-CONFLICT-VS-ENROLL THRU 0351-EXIT
065600         VARYING WS-ENR-IX FROM 1 BY 1
065700         UNTIL WS-ENR-IX > WS-ENR-CNT.
065800 0350-EXIT.
065900     EXIT.
066000 0351-CHECK-CONFLICT-VS-ENROLL.
066100     IF ET-STU-ID (WS-ENR-IX) = REQ-STU-ID
066200        AND ET-TERM-YEAR (WS-ENR-IX) = REQ-TERM-YEAR
066300        AND ET-TERM-SEM (WS-ENR-IX) = REQ-TERM-SEM
066400        AND NOT ET-IS-CANCELED (WS-ENR-IX)
066500        AND ET-STATUS-OK (WS-ENR-IX)
066600           PERFORM 0352-FIND-ENROLLED-COURSE-SC THRU 0352-EXIT.
066700 0351-EXIT.
066800     EXIT.
066900 0352-FIND-ENROLLED-COURSE-SC.
067000     MOVE 'N' TO WS-FOUND-SW.
067100     PERFORM 0353-SEARCH-COURSE-BY-CODE2 THRU 0353-EXIT
067200         VARYING WS-CRS-IX FROM 1 BY 1
067300         UNTIL WS-CRS-IX > WS-CRS-CNT OR WS-RECORD-FOUND.
067400     IF WS-RECORD-FOUND
067500        PERFORM 0354-COMPARE-MEETINGS THRU 0354-EXIT
067600            VARYING WS-SCHED-IX FROM 1 BY 1
067700            UNTIL WS-SCHED-IX > CT-SCHED-CNT (WS-CRS-FIND-IX).
067800 0352-EXIT.
067900     EXIT.
068000 0353-SEARCH-COURSE-BY-CODE2.
068100     IF CT-CODE (WS-CRS-IX) = ET-CRS-CODE (WS-ENR-IX)
068200        MOVE 'Y' TO WS-FOUND-SW
068300        MOVE WS-CRS-IX TO WS-CRS-FIND-IX2.
068400 0353-EXIT.
068500     EXIT.
068600 0354-COMPARE-MEETINGS.
068700     PERFORM 0355-COMPARE-ONE-PAIR THRU 0355-EXIT
068800         VARYING WS-SCHED-IX2 FROM 1 BY 1
068900         UNTIL WS-SCHED-IX2 > CT-SCHED-CNT (WS-CRS-FIND-IX2).
069000 0354-EXIT.
069100     EXIT.
069200 0355-COMPARE-ONE-PAIR.
069300     IF CT-SCHED-DAY (WS-CRS-FIND-IX WS-SCHED-IX)
069400           = CT-SCHED-DAY (WS-CRS-FIND-IX2 WS-SCHED-IX2)
069500        AND CT-SCHED-START (WS-CRS-FIND-IX WS-SCHED-IX)
069600           < CT-SCHED-END (WS-CRS-FIND-IX2 WS-SCHED-IX2)
069700        AND CT-SCHED-END (WS-CRS-FIND-IX WS-SCHED-IX)
069800           > CT-SCHED-START (WS-CRS-FIND-IX2 WS-SCHED-IX2)
069900           MOVE 'Y' TO WS-REJECT-SW.
070000 0355-EXIT.
070100     EXIT.
070200
070300 0370-POST-ENROLLMENT.
070400     ADD 1 TO WS-NEXT-ENR-ID.
070500     ADD 1 TO WS-ENR-CNT.
070600     MOVE WS-NEXT-ENR-ID TO ET-ID (WS-ENR-CNT).
070700     MOVE REQ-STU-ID TO ET-STU-ID (WS-ENR-CNT).
070800     MOVE REQ-CRS-CODE TO ET-CRS-CODE (WS-ENR-CNT).
070900     MOVE REQ-TERM-YEAR TO ET-TERM-YEAR (WS-ENR-CNT).
071000     MOVE REQ-TERM-SEM TO ET-TERM-SEM (WS-ENR-CNT).
071100     MOVE REQ-RUN-DATE TO WS-RUN-DATE-NUM.
071200     PERFORM 0600-ADD-3-DAYS THRU 0600-EXIT.
071300     MOVE WS-DEADLINE-NUM TO ET-DEADLINE (WS-ENR-CNT).
071400     MOVE 'N' TO ET-CANCELED (WS-ENR-CNT).
071500     MOVE 'OK' TO ET-STATUS (WS-ENR-CNT).
071600     SUBTRACT 1 FROM CT-SEATS (WS-CRS-FIND-IX).
071700     MOVE 'OK' TO WS-REJECT-REASON.
071800     MOVE 'ENROLLMENT ACCEPTED' TO WS-REJECT-TEXT.
071900     ADD 1 TO WS-TOT-ACCEPT.
072000 0370-EXIT.
072100     EXIT.
072200
072300 0395-TALLY-REJECT-REASON.
072400     IF WS-REJECT-REASON = 'SN'
072500        ADD 1 TO WS-TOT-SN.
072600     IF WS-REJECT-REASON = 'NF'
072700        ADD 1 TO WS-TOT-NF.
072800     IF WS-REJECT-REASON = 'PR'
072900        ADD 1 TO WS-TOT-PR.
073000     IF WS-REJECT-REASON = 'AC'
073100        ADD 1 TO WS-TOT-AC.
073200     IF WS-REJECT-REASON = 'CR'
073300        ADD 1 TO WS-TOT-CR.
073400     IF WS-REJECT-REASON = 'SC'
073500        ADD 1 TO WS-TOT-SC.
073600     IF WS-REJECT-REASON = 'NS'
073700        ADD 1 TO WS-TOT-NS.
073800 0395-EXIT.
073900     EXIT.
074000 0396-APPEND-REJECT-ENTRY.
074100     ADD 1 TO WS-NEXT-ENR-ID.
074200     ADD 1 TO WS-ENR-CNT.
074300     MOVE WS-NEXT-ENR-ID TO ET-ID (WS-ENR-CNT).
074400     MOVE REQ-STU-ID TO ET-STU-ID (WS-ENR-CNT).
074500     MOVE REQ-CRS-CODE TO ET-CRS-CODE (WS-ENR-CNT).
074600     MOVE REQ-TERM-YEAR TO ET-TERM-YEAR (WS-ENR-CNT).
074700     MOVE REQ-TERM-SEM TO ET-TERM-SEM (WS-ENR-CNT).
074800     MOVE ZERO TO ET-DEADLINE (WS-ENR-CNT).
074900     MOVE 'N' TO ET-CANCELED (WS-ENR-CNT).
075000     MOVE WS-REJECT-REASON TO ET-STATUS (WS-ENR-CNT).
075100 0396-EXIT.
075200     EXIT.
075300
075400 0400-CANCEL-ENROLLMENT.
075500     MOVE 'N' TO WS-FOUND-SW.
075600     MOVE ZERO TO WS-ENR-FIND-IX.
075700     PERFORM 0410-FIND-ENROLLMENT THRU 0410-EXIT
075800         VARYING WS-ENR-IX FROM 1 BY 1
075900         UNTIL WS-ENR-IX > WS-ENR-CNT OR WS-RECORD-FOUND.
076000     IF NOT WS-RECORD-FOUND
076100        MOVE 'NF' TO WS-REJECT-REASON
076200        MOVE 'ENROLLMENT NOT FOUND' TO WS-REJECT-TEXT
076300        ADD 1 TO WS-TOT-CANCEL-REJ
076400        GO TO 0400-EXIT.
076500     IF ET-IS-CANCELED (WS-ENR-FIND-IX)
076600        MOVE 'AX' TO WS-REJECT-REASON
076700        MOVE 'ENROLLMENT IS ALREADY CANCELLED' TO WS-REJECT-TEXT
076800        ADD 1 TO WS-TOT-CANCEL-REJ
076900        GO TO 0400-EXIT.
077000     IF REQ-RUN-DATE > ET-DEADLINE (WS-ENR-FIND-IX)
077100        MOVE 'DL' TO WS-REJECT-REASON
077200        MOVE 'CANCELLATION DEADLINE HAS EXPIRED' TO WS-REJECT-TEXT
077300        ADD 1 TO WS-TOT-CANCEL-REJ
077400        GO TO 0400-EXIT.
077500     PERFORM 0440-POST-CANCEL THRU 0440-EXIT.
077600 0400-EXIT.
077700     EXIT.
077800 0410-FIND-ENROLLMENT.
077900     IF ET-ID (WS-ENR-IX) = REQ-ENR-ID
078000        MOVE 'Y' TO WS-FOUND-SW
078100        MOVE WS-ENR-IX TO WS-ENR-FIND-IX.
078200 0410-EXIT.
078300     EXIT.
078400
078500 0440-POST-CANCEL.
078600     MOVE 'Y' TO ET-CANCELED (WS-ENR-FIND-IX).
078700     MOVE 'N' TO WS-FOUND-SW.
078800     PERFORM 0441-FIND-CANCEL-COURSE THRU 0441-EXIT
078900         VARYING WS-CRS-IX FROM 1 BY 1
079000         UNTIL WS-CRS-IX > WS-CRS-CNT OR WS-RECORD-FOUND.
079100     IF WS-RECORD-FOUND
079200        ADD 1 TO CT-SEATS (WS-CRS-FIND-IX2).
079300     MOVE 'OK' TO WS-REJECT-REASON.
079400     MOVE 'ENROLLMENT CANCELLED' TO WS-REJECT-TEXT.
079500     ADD 1 TO WS-TOT-CANCEL-OK.
079600 0440-EXIT.
079700     EXIT.
079800 0441-FIND-CANCEL-COURSE.
079900     IF CT-CODE (WS-CRS-IX) = ET-CRS-CODE (WS-ENR-FIND-IX)
080000        MOVE 'Y' TO WS-FOUND-SW
080100        MOVE WS-CRS-IX TO WS-CRS-FIND-IX2.
080200 0441-EXIT.
080300     EXIT.
080400
080500 0600-ADD-3-DAYS.
080600     MOVE WS-RUN-YEAR TO WS-DEADLINE-YEAR.
080700     MOVE WS-RUN-MONTH TO WS-DEADLINE-MONTH.
080800     MOVE WS-RUN-DAY TO WS-DEADLINE-DAY.
080900     ADD 3 TO WS-DEADLINE-DAY.
081000     PERFORM 0610-GET-MONTH-LENGTH THRU 0610-EXIT.
081100     IF WS-DEADLINE-DAY > WS-DAYS-IN-MONTH
081200        SUBTRACT WS-DAYS-IN-MONTH FROM WS-DEADLINE-DAY
081300        ADD 1 TO WS-DEADLINE-MONTH
081400        IF WS-DEADLINE-MONTH > 12
081500           MOVE 1 TO WS-DEADLINE-MONTH
081600           ADD 1 TO WS-DEADLINE-YEAR.
081700 0600-EXIT.
081800     EXIT.
081900 0610-GET-MONTH-LENGTH.
082000     MOVE WS-MONTH-LEN (WS-DEADLINE-MONTH) TO WS-DAYS-IN-MONTH.
082100     IF WS-DEADLINE-MONTH = 2
082200        PERFORM 0620-CHECK-LEAP-YEAR THRU 0620-EXIT
082300        IF WS-IS-LEAP-YEAR
082400           MOVE 29 TO WS-DAYS-IN-MONTH.
082500 0610-EXIT.
082600     EXIT.
082700 0620-CHECK-LEAP-YEAR.
082800     MOVE 'N' TO WS-LEAP-SW.
082900     DIVIDE WS-DEADLINE-YEAR BY 4
083000         GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM4.
083100     IF WS-LEAP-REM4 = ZERO
083200        MOVE 'Y' TO WS-LEAP-SW
083300        DIVIDE WS-DEADLINE-YEAR BY 100
083400            GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM100
083500        IF WS-LEAP-REM100 = ZERO
083600           MOVE 'N' TO WS-LEAP-SW
083700           DIVIDE WS-DEADLINE-YEAR BY 400
083800               GIVING WS-LEAP-QUOT REMAINDER WS-LEAP-REM400
083900           IF WS-LEAP-REM400 = ZERO
084000              MOVE 'Y' TO WS-LEAP-SW.
084100 0620-EXIT.
084200     EXIT.
084300
084400 0900-WRITE-ENROLLOUT-TABLE.
084500     MOVE ZERO TO WS-ENR-IX.
084600 0901-WRITE-ONE-ENROLLOUT.
084700     ADD 1 TO WS-ENR-IX.
084800     IF WS-ENR-IX > WS-ENR-CNT
084900        GO TO 0900-EXIT.
085000     MOVE ET-ID (WS-ENR-IX) TO ENO-ID.
085100     MOVE ET-STU-ID (WS-ENR-IX) TO ENO-STU-ID.
085200     MOVE ET-CRS-CODE (WS-ENR-IX) TO ENO-CRS-CODE.
085300     MOVE ET-TERM-YEAR (WS-ENR-IX) TO ENO-TERM-YEAR.
085400     MOVE ET-TERM-SEM (WS-ENR-IX) TO ENO-TERM-SEM.
085500     MOVE ET-DEADLINE (WS-ENR-IX) TO ENO-CANCEL-DEADLINE.
085600     MOVE ET-CANCELED (WS-ENR-IX) TO ENO-CANCELED.
085700     MOVE ET-STATUS (WS-ENR-IX) TO ENO-STATUS.
085800     WRITE REG-ENROLLOUT.
085900     IF NOT STATUS-ENO-OK
086000        DISPLAY 'ENRLPROC - ENROLLOUT WRITE ERROR ' STATUS-ENO
086100        STOP RUN.
086200     GO TO 0901-WRITE-ONE-ENROLLOUT.
086300 0900-EXIT.
086400     EXIT.
086500
086600 0910-PRINT-HEADING.
086700     ADD 1 TO WS-PAGE-CTR.
086800     MOVE WS-PAGE-CTR TO HDG-PAGE.
086900     MOVE REQ-TERM-YEAR TO HDG-TERM-YEAR.
087000     MOVE REQ-TERM-SEM TO HDG-TERM-SEM.
087100     WRITE REG-ENRRPT FROM ENR-HDG1 AFTER PAGE.
087200     WRITE REG-ENRRPT FROM ENR-HDG2 AFTER 2.
087300     MOVE 6 TO WS-LINE-CTR.
087400 0910-EXIT.
087500     EXIT.
087600
087700 0920-PRINT-DETAIL.
087800     IF WS-LINE-CTR > 50
087900        PERFORM 0910-PRINT-HEADING THRU 0910-EXIT.
088000     MOVE REQ-TYPE TO DET-TYPE.
088100     MOVE REQ-STU-ID TO DET-STU-ID.
088200     IF REQ-IS-CANCEL
088300        MOVE SPACES TO DET-CRS-CODE
088400     ELSE
088500        MOVE REQ-CRS-CODE TO DET-CRS-CODE.
088600     MOVE WS-REJECT-REASON TO DET-RESULT.
088700     MOVE WS-REJECT-TEXT TO DET-REASON.
088800     WRITE REG-ENRRPT FROM ENR-DET1 AFTER 1.
088900     ADD 1 TO WS-LINE-CTR.
089000 0920-EXIT.
089100     EXIT.
089200
089300 0950-PRINT-TRAILER.
089400     MOVE 'REQUESTS READ' TO TRL-LABEL.
089500     MOVE WS-TOT-READ TO TRL-VALUE.
089600     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 2.
089700     MOVE 'ENROLLMENTS ACCEPTED' TO TRL-LABEL.
089800     MOVE WS-TOT-ACCEPT TO TRL-VALUE.
089900     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
090000     MOVE 'ENROLLMENTS REJECTED' TO TRL-LABEL.
090100     MOVE WS-TOT-REJECT TO TRL-VALUE.
090200     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
090300     MOVE '  REJECT - COURSE NOT FOUND (NF)' TO TRL-LABEL.
090400     MOVE WS-TOT-NF TO TRL-VALUE.
090500     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
090600     MOVE '  REJECT - STUDENT NOT FOUND (SN)' TO TRL-LABEL.
090700     MOVE WS-TOT-SN TO TRL-VALUE.
090800     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
090900     MOVE '  REJECT - MISSING PREREQUISITE (PR)' TO TRL-LABEL.
091000     MOVE WS-TOT-PR TO TRL-VALUE.
091100     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
091200     MOVE '  REJECT - ALREADY COMPLETED (AC)' TO TRL-LABEL.
091300     MOVE WS-TOT-AC TO TRL-VALUE.
091400     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
091500     MOVE '  REJECT - CREDIT CEILING EXCEEDED (CR)' TO TRL-LABEL.
091600     MOVE WS-TOT-CR TO TRL-VALUE.
091700     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
091800     MOVE '  REJECT - SCHEDULE CONFLICT (SC)' TO TRL-LABEL.
091900     MOVE WS-TOT-SC TO TRL-VALUE.
092000     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
092100     MOVE '  REJECT - NO SEATS AVAILABLE (NS)' TO TRL-LABEL.
092200     MOVE WS-TOT-NS TO TRL-VALUE.
092300     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
092400     MOVE 'CANCELLATIONS ACCEPTED' TO TRL-LABEL.
092500     MOVE WS-TOT-CANCEL-OK TO TRL-VALUE.
092600     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 2.
092700     MOVE 'CANCELLATIONS REJECTED' TO TRL-LABEL.
092800     MOVE WS-TOT-CANCEL-REJ TO TRL-VALUE.
092900     WRITE REG-ENRRPT FROM ENR-TRL-LINE AFTER 1.
093000
093100 0990-CLOSE-FILES.
093200     CLOSE STUDENTS-FILE.
093300     CLOSE COURSES-FILE.
093400     CLOSE ENROLLIN-FILE.
093500     CLOSE REQUESTS-FILE.
093600     CLOSE ENROLLOUT-FILE.
093700     CLOSE ENRRPT-FILE.
093800
