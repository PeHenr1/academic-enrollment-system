000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. CRSREPT.
000300 AUTHOR. R K MASTERS.
000400 INSTALLATION. MIDSTATE TECHNICAL COLLEGE.
000500 DATE-WRITTEN. 08/02/1986.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ACADEMIC RECORDS BATCH.
000800*       ACADEMIC ENROLLMENT SYSTEM
000900*    ANALYST: R K MASTERS
001000*    PROGRAMMER(A): R K MASTERS
001100*    FINALIDADE: EMITE O RELATORIO DO CATALOGO DE CURSOS
001200*                OFERECIDOS NO PERIODO, A PARTIR DO CADASTRO
001300*                DE CURSOS (COURSES) - TOTAIS DE CURSOS E VAGAS.
001400* VRS         DATA           PROGRAMADOR(A)      DESCRICAO
001500* 1.0         08/02/1986     RKM                 IMPLANTACAO
001600* 1.1         17/04/1989     THC                 INCLUIDA COLUNA
001700*                                                 DE TURNO (SHIFT)
001800* 1.2         09/11/1993     PDW                 TOTAL DE VAGAS
001900*                                                 NO RODAPE
002000* 1.3         29/12/1998     DLH   Y2K           REVISAO GERAL -
002100*                                                 NENHUM CAMPO DE
002200*                                                 DATA NESTE RPT
002300* 1.4         18/07/2001     GMV                 PAGINACAO - LIMITE
002400*                                                 DE 50 LINHAS
002500*
002600 ENVIRONMENT DIVISION.
002700 INPUT-OUTPUT SECTION.
002800 FILE-CONTROL.
002900
003000     SELECT COURSES-FILE ASSIGN TO COURSES
003100                 FILE STATUS IS STATUS-CRS.
003200
003300     SELECT CATRPT-FILE ASSIGN TO CATRPT
003400                 FILE STATUS IS STATUS-RPT.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800
003900 FD  COURSES-FILE
004000     LABEL RECORD STANDARD
004100     RECORD CONTAINS 120 CHARACTERS.
004200
004300 01  REG-COURSE.
004400     05  CRS-CODE                 PIC X(06).
004500     05  CRS-NAME                 PIC X(30).
004600     05  CRS-CREDITS               PIC 9(02).
004700     05  CRS-SEATS                 PIC 9(03).
004800     05  CRS-SHIFT                 PIC X(08).
004900     05  CRS-PREREQ-CNT            PIC 9(01).
005000     05  CRS-PREREQ OCCURS 3 TIMES
005100                                 PIC X(06).
005200     05  CRS-SCHED-CNT             PIC 9(01).
005300     05  CRS-SCHED OCCURS 3 TIMES.
005400         10  CRS-SCHED-DAY         PIC X(09).
005500         10  CRS-SCHED-START       PIC 9(04).
005600         10  CRS-SCHED-END         PIC 9(04).
005700
005800 FD  CATRPT-FILE
005900     LABEL RECORD OMITTED
006000     RECORD CONTAINS 132 CHARACTERS.
006100
006200 01  REG-CATRPT                    PIC X(132).
006300
006400 WORKING-STORAGE SECTION.
006500
006600 01  STATUS-CRS                    PIC X(02) VALUE SPACE.
006700    88  STATUS-CRS-OK               VALUE '00'.
006800 01  STATUS-RPT                    PIC X(02) VALUE SPACE.
006900    88  STATUS-RPT-OK               VALUE '00'.
007000
007100 77  WS-LINE-CTR                   PIC 9(02) COMP VALUE 99.
007200 77  WS-PAGE-CTR                   PIC 9(05) COMP VALUE ZERO.
007300 77  WS-COURSE-CNT                 PIC 9(05) COMP VALUE ZERO.
007400 77  WS-SEAT-TOTAL                 PIC 9(06) COMP VALUE ZERO.
007500
007600 01  WS-COURSE-EOF                 PIC X VALUE 'N'.
007700    88  WS-NO-MORE-COURSES          VALUE 'Y'.
007800
007900 01  CAT-HDG1.
008000     05  FILLER                     PIC X(04) VALUE SPACES.
008100     05  FILLER                     PIC X(30)
008200             VALUE 'MIDSTATE TECHNICAL COLLEGE'.
008300     05  FILLER                     PIC X(06) VALUE SPACES.
008400     05  FILLER                     PIC X(30)
008500             VALUE 'COURSE CATALOG REPORT'.
008600     05  FILLER                     PIC X(28) VALUE SPACES.
008700     05  FILLER                     PIC X(05) VALUE 'PAGE '.
008800     05  HDG-PAGE                   PIC ZZ9.
008900     05  FILLER                     PIC X(26) VALUE SPACES.
009000
009100 01  CAT-HDG2.
009200     05  FILLER                     PIC X(02) VALUE SPACES.
009300     05  FILLER                     PIC X(06) VALUE 'CODE'.
009400     05  FILLER                     PIC X(04) VALUE SPACES.
009500     05  FILLER                     PIC X(30) VALUE 'NAME'.
009600     05  FILLER                     PIC X(02) VALUE SPACES.
009700     05  FILLER                     PIC X(08) VALUE 'SHIFT'.
009800     05  FILLER                     PIC X(02) VALUE SPACES.
009900     05  FILLER                     PIC X(07) VALUE 'CREDITS'.
010000     05  FILLER                     PIC X(02) VALUE SPACES.
010100     05  FILLER                     PIC X(05) VALUE 'SEATS'.
010200     05  FILLER                     PIC X(64) VALUE SPACES.
010300
010400 01  CAT-DET1.
010500     05  FILLER                     PIC X(02) VALUE SPACES.
010600     05  DET-CODE                   PIC X(06).
010700     05  FILLER                     PIC X(04) VALUE SPACES.
010800     05  DET-NAME                   PIC X(30).
010900     05  FILLER                     PIC X(02) VALUE SPACES.
011000     05  DET-SHIFT                  PIC X(08).
011100     05  FILLER                     PIC X(02) VALUE SPACES.
011200     05  DET-CREDITS                PIC ZZ9.
011300     05  FILLER                     PIC X(04) VALUE SPACES.
011400     05  DET-SEATS                  PIC ZZ9.
011500     05  FILLER                     PIC X(68) VALUE SPACES.
011600
011700 01  CAT-TRL-LINE.
011800     05  FILLER                     PIC X(04) VALUE SPACES.
011900     05  TRL-LABEL                  PIC X(40).
012000     05  FILLER                     PIC X(04) VALUE SPACES.
012100     05  TRL-VALUE                  PIC ZZZ,ZZ9.
012200     05  FILLER                     PIC X(77) VALUE SPACES.
012300
012400 PROCEDURE DIVISION.
012500
012600 0000-MAIN-PROCESS.
012700     PERFORM 0100-OPEN.
012800     MOVE 99 TO WS-LINE-CTR.
012900     PERFORM 0200-READ-COURSE.
013000     PERFORM 0300-PRINT-DETAIL THRU 0300-EXIT
013100         UNTIL WS-NO-MORE-COURSES.
013200     PERFORM 0400-PRINT-TOTALS.
013300     PERFORM 0990-CLOSE.
013400     STOP RUN.
013500
013600 0100-OPEN.
013700     OPEN INPUT COURSES-FILE.
013800     IF NOT STATUS-CRS-OK
013900        DISPLAY 'CRSREPT - COURSES OPEN ERROR ' STATUS-CRS
014000        STOP RUN.
014100     OPEN OUTPUT CATRPT-FILE.
014200     IF NOT STATUS-RPT-OK
014300        DISPLAY 'CRSREPT - CATRPT OPEN ERROR ' STATUS-RPT
014400        STOP RUN.
014500
014600 0200-READ-COURSE.
014700     READ COURSES-FILE AT END MOVE 'Y' TO WS-COURSE-EOF.
014800     IF WS-NO-MORE-COURSES
014900        GO TO 0200-EXIT.
015000     IF NOT STATUS-CRS-OK
015100        DISPLAY 'CRSREPT - COURSES READ ERROR ' STATUS-CRS
015200        STOP RUN.
015300 0200-EXIT.
015400     EXIT.
015500
015600 0300-PRINT-DETAIL.
015700     IF WS-LINE-CTR > 50
015800        PERFORM 0310-PRINT-HEADING THRU 0310-EXIT.
015900     MOVE CRS-CODE TO DET-CODE.
016000     MOVE CRS-NAME TO DET-NAME.
016100     MOVE CRS-SHIFT TO DET-SHIFT.
016200     MOVE CRS-CREDITS TO DET-CREDITS.
016300     MOVE CRS-SEATS TO DET-SEATS.
016400     WRITE REG-CATRPT FROM CAT-DET1 AFTER 1.
016500     ADD 1 TO WS-LINE-CTR.
016600     ADD 1 TO WS-COURSE-CNT.
016700     ADD CRS-SEATS TO WS-SEAT-TOTAL.
016800     PERFORM 0200-READ-COURSE.
016900 0300-EXIT.
017000     EXIT.
017100
017200 0310-PRINT-HEADING.
017300     ADD 1 TO WS-PAGE-CTR.
017400     MOVE WS-PAGE-CTR TO HDG-PAGE.
017500     WRITE REG-CATRPT FROM CAT-HDG1 AFTER PAGE.
017600     WRITE REG-CATRPT FROM CAT-HDG2 AFTER 2.
017700     MOVE 6 TO WS-LINE-CTR.
017800 0310-EXIT.
017900     EXIT.
018000
018100 0400-PRINT-TOTALS.
018200     MOVE 'NUMBER OF COURSES OFFERED' TO TRL-LABEL.
018300     MOVE WS-COURSE-CNT TO TRL-VALUE.
018400     WRITE REG-CATRPT FROM CAT-TRL-LINE AFTER 2.
018500     MOVE 'TOTAL SEATS AVAILABLE' TO TRL-LABEL.
018600     MOVE WS-SEAT-TOTAL TO TRL-VALUE.
018700     WRITE REG-CATRPT FROM CAT-TRL-LINE AFTER 1.
018800
018900 0990-CLOSE.
019000     CLOSE COURSES-FILE.
019100     CLOSE CATRPT-FILE.
