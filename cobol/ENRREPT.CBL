000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ENRREPT.
000300 AUTHOR. T H CARVER.
000400 INSTALLATION. MIDSTATE TECHNICAL COLLEGE.
000500 DATE-WRITTEN. 09/21/1986.
000600 DATE-COMPILED.
000700 SECURITY.  UNCLASSIFIED - ACADEMIC RECORDS BATCH.
000800*       ACADEMIC ENROLLMENT SYSTEM
000900*    ANALYST: R K MASTERS
001000*    PROGRAMMER(A): T H CARVER
001100*    FINALIDADE: EMITE O RELATORIO DE MATRICULAS POR ALUNO
001200*                (ENROLLIN), COM QUEBRA DE CONTROLE POR
001300*                ESTUDANTE, SUBTOTAL DE CREDITOS E TOTAL GERAL.
001400* VRS         DATA           PROGRAMADOR(A)      DESCRICAO
001500* 1.0         09/21/1986     THC                 IMPLANTACAO
001600* 1.1         14/05/1990     THC                 QUEBRA DE
001700*                                                 CONTROLE POR
001800*                                                 ALUNO INCLUIDA
001900* 1.2         02/08/1995     PDW                 SOMENTE MATRICULA
002000*                                                 NAO CANCELADA E
002100*                                                 STATUS OK ENTRA
002200*                                                 NO RELATORIO
002300* 1.3         29/12/1998     DLH   Y2K           REVISAO GERAL -
002400*                                                 NENHUM CAMPO DE
002500*                                                 DATA NESTE RPT
002600* 1.4         11/03/2002     GMV                 VAGAS REMANESCENTES
002700*                                                 (VACANCIES) PASSA
002800*                                                 A SAIR DO CADASTRO
002900*                                                 DE CURSOS
003000*
003100 ENVIRONMENT DIVISION.
003200 INPUT-OUTPUT SECTION.
003300 FILE-CONTROL.
003400
003500     SELECT ENROLLIN-FILE ASSIGN TO ENROLLIN
003600                 FILE STATUS IS STATUS-ENI.
003700
003800     SELECT COURSES-FILE ASSIGN TO COURSES
003900                 FILE STATUS IS STATUS-CRS.
004000
004100     SELECT STURPT-FILE ASSIGN TO STURPT
004200                 FILE STATUS IS STATUS-RPT.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 FD  ENROLLIN-FILE
004800     LABEL RECORD STANDARD
004900     RECORD CONTAINS 60 CHARACTERS.
005000
005100 01  REG-ENROLLIN.
005200     05  ENR-ID                    PIC 9(06).
005300     05  ENR-STU-ID                PIC X(08).
005400     05  ENR-CRS-CODE              PIC X(06).
005500     05  ENR-TERM-YEAR             PIC 9(04).
005600     05  ENR-TERM-SEM              PIC 9(01).
005700     05  ENR-CANCEL-DEADLINE       PIC 9(08).
005800     05  ENR-CANCELED              PIC X(01).
005900        88  ENR-IS-CANCELED             VALUE 'Y'.
006000     05  ENR-STATUS                PIC X(02).
006100        88  ENR-STATUS-OK               VALUE 'OK'.
006200     05  FILLER                    PIC X(24).
006300
006400 FD  COURSES-FILE
006500     LABEL RECORD STANDARD
006600     RECORD CONTAINS 120 CHARACTERS.
006700
006800 01  REG-COURSE.
006900     05  CRS-CODE                  PIC X(06).
007000     05  CRS-NAME                  PIC X(30).
007100     05  CRS-CREDITS                PIC 9(02).
007200     05  CRS-SEATS                  PIC 9(03).
007300     05  CRS-SHIFT                  PIC X(08).
007400     05  CRS-PREREQ-CNT             PIC 9(01).
007500     05  CRS-PREREQ OCCURS 3 TIMES
007600                                 PIC X(06).
007700     05  CRS-SCHED-CNT              PIC 9(01).
007800     05  CRS-SCHED OCCURS 3 TIMES.
007900         10  CRS-SCHED-DAY          PIC X(09).
008000         10  CRS-SCHED-START        PIC 9(04).
008100         10  CRS-SCHED-END          PIC 9(04).
008200
008300 FD  STURPT-FILE
008400     LABEL RECORD OMITTED
008500     RECORD CONTAINS 132 CHARACTERS.
008600
008700 01  REG-STURPT                     PIC X(132).
008800
008900 WORKING-STORAGE SECTION.
009000
009100 01  STATUS-ENI                     PIC X(02) VALUE SPACE.
009200    88  STATUS-ENI-OK                  VALUE '00'.
009300 01  STATUS-CRS                     PIC X(02) VALUE SPACE.
009400    88  STATUS-CRS-OK                  VALUE '00'.
009500 01  STATUS-RPT                     PIC X(02) VALUE SPACE.
009600    88  STATUS-RPT-OK                  VALUE '00'.
009700
009800 77  WS-LINE-CTR                    PIC 9(02) COMP VALUE 99.
009900 77  WS-PAGE-CTR                    PIC 9(05) COMP VALUE ZERO.
010000 77  WS-CRS-IX                      PIC 9(03) COMP VALUE ZERO.
010100 77  WS-CRS-CNT                     PIC 9(03) COMP VALUE ZERO.
010200 77  WS-CRS-FIND-IX                 PIC 9(03) COMP VALUE ZERO.
010300 77  WS-SCHED-IX                    PIC 9(01) COMP VALUE ZERO.
010400 77  WS-SUB-CREDITS                 PIC 9(04) COMP VALUE ZERO.
010500 77  WS-GRAND-CNT                   PIC 9(05) COMP VALUE ZERO.
010600
010700 01  WS-ENROLLIN-EOF                PIC X VALUE 'N'.
010800    88  WS-NO-MORE-ENROLLIN            VALUE 'Y'.
010900 01  WS-FOUND-SW                    PIC X VALUE 'N'.
011000    88  WS-RECORD-FOUND                VALUE 'Y'.
011100 01  WS-FIRST-STUDENT-SW            PIC X VALUE 'Y'.
011200    88  WS-FIRST-STUDENT               VALUE 'Y'.
011300 01  WS-STU-ID-BREAK                PIC X(08) VALUE SPACES.
011400
011500 01  WS-COURSE-TABLE.
011600     05  CT-ENTRY OCCURS 200 TIMES.
011700         10  CT-CODE                PIC X(06).
011800         10  CT-NAME                 PIC X(30).
011900         10  CT-CREDITS               PIC 9(02).
012000         10  CT-SEATS                 PIC 9(03).
012100         10  CT-SCHED-CNT             PIC 9(01).
012200         10  CT-SCHED OCCURS 3 TIMES.
012300             15  CT-SCHED-DAY          PIC X(09).
012400             15  CT-SCHED-START        PIC 9(04).
012500             15  CT-SCHED-END          PIC 9(04).
012600
012700 01  WS-SCHED-PRINT-WORK.
012800     05  WS-SCHED-PRINT-DAY          PIC X(09).
012900     05  WS-SCHED-PRINT-START        PIC 9(04).
013000     05  WS-SCHED-PRINT-END          PIC 9(04).
013100 01  WS-SCHED-PRINT-ALPHA REDEFINES WS-SCHED-PRINT-WORK
013200                                 PIC X(17).
013300
013400 01  STU-HDG1.
013500     05  FILLER                      PIC X(04) VALUE SPACES.
013600     05  FILLER                      PIC X(30)
013700             VALUE 'MIDSTATE TECHNICAL COLLEGE'.
013800     05  FILLER                      PIC X(06) VALUE SPACES.
013900     05  FILLER                      PIC X(30)
014000             VALUE 'STUDENT ENROLLMENT REPORT'.
014100     05  FILLER                      PIC X(28) VALUE SPACES.
014200     05  FILLER                      PIC X(05) VALUE 'PAGE '.
014300     05  HDG-PAGE                    PIC ZZ9.
014400     05  FILLER                      PIC X(26) VALUE SPACES.
014500
014600 01  STU-HDG2.
014700     05  FILLER                      PIC X(02) VALUE SPACES.
014800     05  FILLER                      PIC X(08) VALUE 'STUDENT'.
014900     05  FILLER                      PIC X(82) VALUE SPACES.
015000     05  FILLER                      PIC X(40) VALUE SPACES.
015100
015200 01  STU-HDG3.
015300     05  FILLER                      PIC X(02) VALUE SPACES.
015400     05  FILLER                      PIC X(30) VALUE 'COURSE NAME'.
015500     05  FILLER                      PIC X(02) VALUE SPACES.
015600     05  FILLER                      PIC X(17) VALUE 'SCHEDULE'.
015700     05  FILLER                      PIC X(02) VALUE SPACES.
015800     05  FILLER                      PIC X(07) VALUE 'CREDITS'.
015900     05  FILLER                      PIC X(02) VALUE SPACES.
016000     05  FILLER                      PIC X(10) VALUE 'VACANCIES'.
016100     05  FILLER                      PIC X(60) VALUE SPACES.
016200
016300 01  STU-BREAK-LINE.
016400     05  FILLER                      PIC X(02) VALUE SPACES.
016500     05  FILLER                      PIC X(09) VALUE 'STUDENT'.
016600     05  BRK-STU-ID                  PIC X(08).
016700     05  FILLER                      PIC X(113) VALUE SPACES.
016800
016900 01  STU-DET1.
017000     05  FILLER                      PIC X(02) VALUE SPACES.
017100     05  DET-CRS-NAME                PIC X(30).
017200     05  FILLER                      PIC X(02) VALUE SPACES.
017300     05  DET-SCHEDULE                PIC X(17).
017400     05  FILLER                      PIC X(02) VALUE SPACES.
017500     05  DET-CREDITS                 PIC ZZ9.
017600     05  FILLER                      PIC X(06) VALUE SPACES.
017700     05  DET-VACANCIES               PIC ZZ9.
017800     05  FILLER                      PIC X(61) VALUE SPACES.
017900
018000 01  STU-SUB-LINE.
018100     05  FILLER                      PIC X(04) VALUE SPACES.
018200     05  FILLER                      PIC X(28)
018300             VALUE 'STUDENT SUBTOTAL CREDITS'.
018400     05  FILLER                      PIC X(04) VALUE SPACES.
018500     05  SUB-CREDITS                 PIC ZZZ9.
018600     05  FILLER                      PIC X(92) VALUE SPACES.
018700
018800 01  STU-TRL-LINE.
018900     05  FILLER                      PIC X(04) VALUE SPACES.
019000     05  TRL-LABEL                   PIC X(40).
019100     05  FILLER                      PIC X(04) VALUE SPACES.
019200     05  TRL-VALUE                   PIC ZZZ,ZZ9.
019300     05  FILLER                      PIC X(77) VALUE SPACES.
019400
019500 PROCEDURE DIVISION.
019600
019700 0000-MAIN-PROCESS.
019800     PERFORM 0100-OPEN.
019900     PERFORM 0110-LOAD-COURSE-TABLE THRU 0110-EXIT.
020000     MOVE 99 TO WS-LINE-CTR.
020100     PERFORM 0200-READ-ENROLLIN.
020200     PERFORM 0300-PROCESS-ENROLLIN THRU 0300-EXIT
020300         UNTIL WS-NO-MORE-ENROLLIN.
020400     IF NOT WS-FIRST-STUDENT
020500        PERFORM 0450-PRINT-SUBTOTAL.
020600     PERFORM 0500-PRINT-GRAND-TOTAL.
020700     PERFORM 0990-CLOSE.
020800     STOP RUN.
020900
021000 0100-OPEN.
021100     OPEN INPUT ENROLLIN-FILE.
021200     IF NOT STATUS-ENI-OK
021300        DISPLAY 'ENRREPT - ENROLLIN OPEN ERROR ' STATUS-ENI
021400        STOP RUN.
021500     OPEN INPUT COURSES-FILE.
021600     IF NOT STATUS-CRS-OK
021700        DISPLAY 'ENRREPT - COURSES OPEN ERROR ' STATUS-CRS
021800        STOP RUN.
021900     OPEN OUTPUT STURPT-FILE.
022000     IF NOT STATUS-RPT-OK
022100        DISPLAY 'ENRREPT - STURPT OPEN ERROR ' STATUS-RPT
022200        STOP RUN.
022300
022400 0110-LOAD-COURSE-TABLE.
022500     MOVE ZERO TO WS-CRS-CNT.
022600 0111-READ-COURSE.
022700     READ COURSES-FILE AT END GO TO 0110-EXIT.
022800     IF NOT STATUS-CRS-OK
022900        DISPLAY 'ENRREPT - COURSES READ ERROR ' STATUS-CRS
023000        STOP RUN.
023100     ADD 1 TO WS-CRS-CNT.
023200     MOVE CRS-CODE TO CT-CODE (WS-CRS-CNT).
023300     MOVE CRS-NAME TO CT-NAME (WS-CRS-CNT).
023400     MOVE CRS-CREDITS TO CT-CREDITS (WS-CRS-CNT).
023500     MOVE CRS-SEATS TO CT-SEATS (WS-CRS-CNT).
023600     MOVE CRS-SCHED-CNT TO CT-SCHED-CNT (WS-CRS-CNT).
023700     PERFORM 0112-LOAD-SCHED-ENTRY THRU 0112-EXIT
023800         VARYING WS-SCHED-IX FROM 1 BY 1
023900         UNTIL WS-SCHED-IX > 3.
024000     GO TO 0111-READ-COURSE.
024100 0112-LOAD-SCHED-ENTRY.
024200     MOVE CRS-SCHED-DAY (WS-SCHED-IX)
024300         TO CT-SCHED-DAY (WS-CRS-CNT WS-SCHED-IX).
024400     MOVE CRS-SCHED-START (WS-SCHED-IX)
024500         TO CT-SCHED-START (WS-CRS-CNT WS-SCHED-IX).
024600     MOVE CRS-SCHED-END (WS-SCHED-IX)
024700         TO CT-SCHED-END (WS-CRS-CNT WS-SCHED-IX).
024800 0112-EXIT.
024900     EXIT.
025000 0110-EXIT.
025100     EXIT.
025200
025300 0200-READ-ENROLLIN.
025400     READ ENROLLIN-FILE AT END MOVE 'Y' TO WS-ENROLLIN-EOF.
025500     IF WS-NO-MORE-ENROLLIN
025600        GO TO 0200-EXIT.
025700     IF NOT STATUS-ENI-OK
025800        DISPLAY 'ENRREPT - ENROLLIN READ ERROR ' STATUS-ENI
025900        STOP RUN.
026000 0200-EXIT.
026100     EXIT.
026200
026300 0300-PROCESS-ENROLLIN.
026400     IF ENR-IS-CANCELED OR NOT ENR-STATUS-OK
026500        PERFORM 0200-READ-ENROLLIN
026600        GO TO 0300-EXIT.
026700     IF WS-FIRST-STUDENT
026800        MOVE ENR-STU-ID TO WS-STU-ID-BREAK
026900        MOVE 'N' TO WS-FIRST-STUDENT-SW
027000        PERFORM 0310-PRINT-BREAK-LINE.
027100     IF ENR-STU-ID NOT = WS-STU-ID-BREAK
027200        PERFORM 0450-PRINT-SUBTOTAL
027300        MOVE ENR-STU-ID TO WS-STU-ID-BREAK
027400        PERFORM 0310-PRINT-BREAK-LINE.
027500     PERFORM 0320-FIND-COURSE THRU 0320-EXIT.
027600     PERFORM 0330-PRINT-DETAIL THRU 0330-EXIT.
027700     PERFORM 0200-READ-ENROLLIN.
027800 0300-EXIT.
027900     EXIT.
028000
028100 0310-PRINT-BREAK-LINE.
028200     IF WS-LINE-CTR > 50
028300        PERFORM 0315-PRINT-HEADING THRU 0315-EXIT.
028400     MOVE WS-STU-ID-BREAK TO BRK-STU-ID.
028500     WRITE REG-STURPT FROM STU-BREAK-LINE AFTER 2.
028600     ADD 1 TO WS-LINE-CTR.
028700     MOVE ZERO TO WS-SUB-CREDITS.
028800
028900 0315-PRINT-HEADING.
029000     ADD 1 TO WS-PAGE-CTR.
029100     MOVE WS-PAGE-CTR TO HDG-PAGE.
029200     WRITE REG-STURPT FROM STU-HDG1 AFTER PAGE.
029300     WRITE REG-STURPT FROM STU-HDG2 AFTER 2.
029400     WRITE REG-STURPT FROM STU-HDG3 AFTER 1.
029500     MOVE 7 TO WS-LINE-CTR.
029600 0315-EXIT.
029700     EXIT.
029800
029900 0320-FIND-COURSE.
030000     MOVE 'N' TO WS-FOUND-SW.
030100     MOVE ZERO TO WS-CRS-FIND-IX.
030200     PERFORM 0321-SEARCH-COURSE THRU 0321-EXIT
030300         VARYING WS-CRS-IX FROM 1 BY 1
030400         UNTIL WS-CRS-IX > WS-CRS-CNT OR WS-RECORD-FOUND.
030500 0320-EXIT.
030600     EXIT.
030700 0321-SEARCH-COURSE.
030800     IF CT-CODE (WS-CRS-IX) = ENR-CRS-CODE
030900        MOVE 'Y' TO WS-FOUND-SW
031000        MOVE WS-CRS-IX TO WS-CRS-FIND-IX.
031100 0321-EXIT.
031200     EXIT.
031300
031400 0330-PRINT-DETAIL.
031500     IF WS-LINE-CTR > 50
031600        PERFORM 0315-PRINT-HEADING THRU 0315-EXIT.
031700     IF WS-RECORD-FOUND
031800        MOVE CT-NAME (WS-CRS-FIND-IX) TO DET-CRS-NAME
031900        MOVE CT-CREDITS (WS-CRS-FIND-IX) TO DET-CREDITS
032000        MOVE CT-SEATS (WS-CRS-FIND-IX) TO DET-VACANCIES
032100        ADD CT-CREDITS (WS-CRS-FIND-IX) TO WS-SUB-CREDITS
032200     ELSE
032300        MOVE 'COURSE NOT ON FILE' TO DET-CRS-NAME
032400        MOVE ZERO TO DET-CREDITS
032500        MOVE ZERO TO DET-VACANCIES.
032600     PERFORM 0335-BUILD-SCHEDULE-COLUMN THRU 0335-EXIT.
032700     MOVE WS-SCHED-PRINT-ALPHA TO DET-SCHEDULE.
032800     WRITE REG-STURPT FROM STU-DET1 AFTER 1.
032900     ADD 1 TO WS-LINE-CTR.
033000     ADD 1 TO WS-GRAND-CNT.
033100 0330-EXIT.
033200     EXIT.
033300
033400 0335-BUILD-SCHEDULE-COLUMN.
033500     MOVE SPACES TO WS-SCHED-PRINT-ALPHA.
033600     IF NOT WS-RECORD-FOUND OR CT-SCHED-CNT (WS-CRS-FIND-IX) = ZERO
033700        GO TO 0335-EXIT.
033800     MOVE CT-SCHED-DAY (WS-CRS-FIND-IX 1) TO WS-SCHED-PRINT-DAY.
033900     MOVE CT-SCHED-START (WS-CRS-FIND-IX 1) TO WS-SCHED-PRINT-START.
034000     MOVE CT-SCHED-END (WS-CRS-FIND-IX 1) TO WS-SCHED-PRINT-END.
034100 0335-EXIT.
034200     EXIT.
034300
034400 0450-PRINT-SUBTOTAL.
034500     IF WS-LINE-CTR > 50
034600        PERFORM 0315-PRINT-HEADING THRU 0315-EXIT.
034700     MOVE WS-SUB-CREDITS TO SUB-CREDITS.
034800     WRITE REG-STURPT FROM STU-SUB-LINE AFTER 2.
034900     ADD 1 TO WS-LINE-CTR.
035000
035100 0500-PRINT-GRAND-TOTAL.
035200     MOVE 'TOTAL ACTIVE ENROLLMENTS' TO TRL-LABEL.
035300     MOVE WS-GRAND-CNT TO TRL-VALUE.
035400     WRITE REG-STURPT FROM STU-TRL-LINE AFTER 2.
035500
035600 0990-CLOSE.
035700     CLOSE ENROLLIN-FILE.
035800     CLOSE COURSES-FILE.
035900     CLOSE STURPT-FILE.
